000100 IDENTIFICATION DIVISION.                                                 
000110*                                                                         
000120******************************************************************        
000130*                                                                *        
000140*  PROGRAM ID   : EZIOPEN001                                    *         
000150*  PROGRAM NAME : ACCOUNT-OPENING BATCH DRIVER                  *         
000160*  SUMMARY      : READS THE APPLICATIONS FILE IN FILE ORDER,    *         
000170*                 VALIDATES EACH APPLICATION, CALLS EZIOPEN002  *         
000180*                 TO APPLY THE EIGHT ORDERED BUSINESS RULES,    *         
000190*                 WRITES THE DECIDED RECORD TO DECISIONS AND A  *         
000200*                 NOTIFICATION LINE TO NOTIFY-REPORT, AND PRINTS*         
000210*                 THE MANUAL-REVIEW LISTING AND CONTROL TOTALS  *         
000220*                 AT END OF FILE.  THE INPUT STREAM IS NOT      *         
000230*                 SORTED -- THERE ARE NO CONTROL BREAKS.        *         
000240*                                                                *        
000250*  CALLS        : EZIOPEN002 (RULES ENGINE)                     *         
000260*                                                                *        
000270*  FILES USED   : APPLICATIONS (IN), DECISIONS (OUT),           *         
000280*                 NOTIFY-REPORT (OUT, PRINT)                    *         
000290*                                                                *        
000300******************************************************************        
000310*                                                                         
000320*  CHANGE LOG                                                    *        
000330*  ---------- -------- ----------------------------------- ------*        
000340*  14-03-94   JRB      ORIGINAL PROGRAM FOR EZIOPEN PROJECT.     *RQ4481  
000350*                      REPLACES THE MANUAL ACCOUNT-OPENING       *RQ4481  
000360*                      REVIEW LOG KEPT BY NEW ACCOUNTS.  TESTED  *RQ4481  
000370*                      AGAINST THE EZIOPEN.APPTEST SAMPLE FILE.  *RQ4481  
000380*  22-04-98   JRB      RQ#5102 - ADDED DEC-PROCESS-ID SO OPS CAN *RQ5102  
000390*                      TIE A DECISION BACK TO ITS BATCH RUN.     *RQ5102  
000400*  11-12-99   MLK      RQ#5560 - ADDED THE MANUAL-REVIEW LISTING *RQ5560  
000410*                      SECTION REQUESTED BY OPS (PARA 7000).     *RQ5560  
000420*  14-02-01   MLK      RQ#4481 - NO LOGIC CHANGE, RECOMMENTED    *Y2K4481 
000430*                      FOR THE Y2K REVIEW SIGN-OFF.              *Y2K4481 
000440*  03-10-05   DPW      RQ#6344 - CORRECTED THE INVALID-RECORD    *RQ6344  
000450*                      PATH (PARA 2100) TO SKIP THE RULES CALL   *RQ6344  
000460*                      ENTIRELY, PER FRAUD REVIEW FINDING.       *RQ6344  
000470*                                                                         
000480/                                                                         
000490 PROGRAM-ID. EZIOPEN001.                                                  
000500 AUTHOR. J R BONNECHAPPE.                                                 
000510 INSTALLATION. MIDLAND TRUST DATA CENTER.                                 
000520 DATE-WRITTEN. 14-03-94.                                                  
000530 DATE-COMPILED.                                                           
000540 SECURITY. UNCLASSIFIED.                                                  
000550 ENVIRONMENT DIVISION.                                                    
000560 CONFIGURATION SECTION.                                                   
000570    SOURCE-COMPUTER. VAX-8650.                                            
000580    OBJECT-COMPUTER. VAX-8650.                                            
000590    SPECIAL-NAMES.                                                        
000600        C01 IS TOP-OF-FORM.                                               
000610 INPUT-OUTPUT SECTION.                                                    
000620 FILE-CONTROL.                                                            
000630    SELECT APPLICATIONS ASSIGN TO "APPLICATIONS"                          
000640        ORGANIZATION IS LINE SEQUENTIAL                                   
000650        FILE STATUS IS FS-APPLICATIONS.                                   
000660    SELECT DECISIONS ASSIGN TO "DECISIONS"                                
000670        ORGANIZATION IS LINE SEQUENTIAL                                   
000680        FILE STATUS IS FS-DECISIONS.                                      
000690    SELECT NOTIFY-REPORT ASSIGN TO "NOTIFYRPT"                            
000700        ORGANIZATION IS LINE SEQUENTIAL                                   
000710        FILE STATUS IS FS-NOTIFY-REPORT.                                  
000720/                                                                         
000730 DATA DIVISION.                                                           
000740 FILE SECTION.                                                            
000750*                                                                         
000760 FD  APPLICATIONS                                                         
000770    LABEL RECORDS ARE STANDARD.                                           
000780    COPY "EZIOPEN-APPLREC.CPY".                                           
000790*                                                                         
000800 FD  DECISIONS                                                            
000810    LABEL RECORDS ARE STANDARD.                                           
000820    COPY "EZIOPEN-DECREC.CPY".                                            
000830*                                                                         
000840*   FOUR ALTERNATE 01-LEVEL PRINT-LINE LAYOUTS OVERLAY THE SAME           
000850*   132-BYTE AREA ON THIS FD -- HEADING, DETAIL, PENDING-REVIEW           
000860*   HEADING, AND TOTALS.  ONLY ONE IS MOVED-TO AND WRITTEN AT A           
000870*   TIME.  SEE EZIOPEN-RPTWS FOR THE FIELD LAYOUT OF EACH.                
000880*                                                                         
000890 FD  NOTIFY-REPORT                                                        
000900    LABEL RECORDS ARE STANDARD.                                           
000910    COPY "EZIOPEN-RPTWS.CPY".                                             
000920/                                                                         
000930 WORKING-STORAGE SECTION.                                                 
000940*                                                                         
000950 01  WS-FILE-STATUSES.                                                    
000960     05  FS-APPLICATIONS                 PIC X(02).                       
000970         88  FS-APPLICATIONS-OK          VALUE "00".                      
000980         88  FS-APPLICATIONS-EOF         VALUE "10".                      
000990     05  FS-DECISIONS                    PIC X(02).                       
001000         88  FS-DECISIONS-OK             VALUE "00".                      
001010     05  FS-NOTIFY-REPORT                PIC X(02).                       
001020         88  FS-NOTIFY-REPORT-OK         VALUE "00".                      
001030     05  FILLER                          PIC X(03).                       
001040*                                                                         
001050 01  WS-SWITCHES.                                                         
001060     05  WS-EOF-APPLICATIONS-SW          PIC X(01).                       
001070         88  WS-EOF-APPLICATIONS         VALUE "Y".                       
001080         88  WS-NOT-EOF-APPLICATIONS     VALUE "N".                       
001090     05  WS-VALID-REQUEST-SW             PIC X(01).                       
001100         88  WS-VALID-REQUEST            VALUE "Y".                       
001110         88  WS-INVALID-REQUEST          VALUE "N".                       
001120     05  FILLER                          PIC X(06).                       
001130*                                                                         
001140*   WS-VALIDATION-MESSAGE HOLDS THE TEXT OF THE FIRST FAILING             
001150*   FIELD EDIT FOR THE CURRENT APPLICATION -- IT BECOMES THE              
001160*   DEC-REASON ON THE INVALID PATH (PARA 2100).                           
001170*                                                                         
001180 01  WS-VALIDATION-MESSAGE               PIC X(50).                       
001190*                                                                         
001200 01  WS-CONTROL-TOTALS.                                                   
001210     05  WS-READ-COUNT                  PIC S9(07) COMP.                  
001220     05  WS-INVALID-COUNT                PIC S9(07) COMP.                 
001230     05  WS-AUTO-APPROVED-COUNT          PIC S9(07) COMP.                 
001240     05  WS-AUTO-REJECTED-COUNT          PIC S9(07) COMP.                 
001250     05  WS-MANUAL-REVIEW-COUNT          PIC S9(07) COMP.                 
001260     05  FILLER                          PIC X(05).                       
001270*                                                                         
001280*   THE BATCH RUN DATE IS BROKEN OUT INTO A YEAR/MONTH/DAY VIEW           
001290*   FOR THE HEADING LINE (PARA 1100) -- THE SAME REDEFINED DATE           
001300*   VIEW USED ELSEWHERE IN THIS SHOP'S BATCH PROGRAMS.                    
001310*                                                                         
001320 01  WS-RUN-DATE-AREA.                                                    
001330     05  WS-RUN-DATE                    PIC 9(06).                        
001340         07  WS-RUN-DATE-VIEW REDEFINES WS-RUN-DATE.                      
001350             10  WS-RUN-DATE-YY          PIC 9(02).                       
001360             10  WS-RUN-DATE-MM          PIC 9(02).                       
001370             10  WS-RUN-DATE-DD          PIC 9(02).                       
001380     05  FILLER                          PIC X(04).                       
001390*                                                                         
001400*   THE PROCESS INSTANCE ID IS BUILT AS A FIXED LITERAL PLUS THE          
001410*   ZERO-FILLED APPLICATION ID SO OPS CAN GREP DECISIONS BACK TO          
001420*   THE RUN THAT WROTE THEM (RQ#5102).                                    
001430*                                                                         
001440 01  WS-PROCESS-ID-AREA.                                                  
001450     05  WS-PROCESS-ID                  PIC X(30).                        
001460         07  WS-PROCESS-ID-VIEW REDEFINES WS-PROCESS-ID.                  
001470             10  WS-PROC-LITERAL         PIC X(19)                        
001480                 VALUE "SIMPLIFIED-PROCESS-".                             
001490             10  WS-PROC-APP-ID           PIC X(11).                      
001500     05  WS-PROC-APP-ID-EDIT             PIC 9(08).                       
001510     05  FILLER                          PIC X(02).                       
001520*                                                                         
001530*   A SCRATCH PHONE-DIGIT VIEW USED ONLY BY 2150-VALIDATE-PHONE           
001540*   TO WALK THE TEN DIGITS ONE AT A TIME -- SAME MANUAL-SCAN              
001550*   SHAPE EZIOPEN002 USES FOR ITS NAME AND PHONE-PATTERN RULES.           
001560*                                                                         
001570 01  WS-PHONE-EDIT-AREA.                                                  
001580     05  WS-PHONE-EDIT                  PIC X(10).                        
001590         07  WS-PHONE-EDIT-VIEW REDEFINES WS-PHONE-EDIT.                  
001600             10  WS-PHONE-EDIT-DIGIT     PIC X(01)                        
001610                 OCCURS 10 TIMES.                                         
001620     05  WS-PHONE-DIGIT-SW               PIC X(01).                       
001630         88  WS-PHONE-DIGIT-OK           VALUE "Y".                       
001640         88  WS-PHONE-DIGIT-BAD          VALUE "N".                       
001650     05  FILLER                          PIC X(03).                       
001660*                                                                         
001670*   APPLICATIONS LEFT IN MANUAL-REVIEW STATUS ARE HELD HERE SO            
001680*   PARA 7000 CAN LIST THEM AT END OF FILE WITHOUT RE-OPENING             
001690*   THE DECISIONS FILE -- 200 ENTRIES COVERS ANY RUN OF REALISTIC         
001700*   SIZE.  IF THE TABLE EVER FILLS, THE COUNT STILL REFLECTS THE          
001710*   TRUE TOTAL -- ONLY THE PRINTED LISTING IS CAPPED.                     
001720*                                                                         
001730 01  WS-PENDING-AREA.                                                     
001740     05  WS-PENDING-COUNT                PIC S9(04) COMP.                 
001750     05  WS-PENDING-MAX                  PIC S9(04) COMP                  
001760         VALUE 200.                                                       
001770     05  WS-PENDING-ENTRY OCCURS 200 TIMES.                               
001780         10  WS-PEND-ID                 PIC 9(08).                        
001790         10  WS-PEND-NAME                PIC X(30).                       
001800         10  WS-PEND-PHONE               PIC X(10).                       
001810     05  FILLER                          PIC X(04).                       
001820*                                                                         
001830 01  WS-SUBSCRIPTS.                                                       
001840     05  WS-SUB1                         PIC S9(04) COMP.                 
001850     05  FILLER                          PIC X(04).                       
001860*                                                                         
001870* ************ TEMP ITEM -- REMOVE AFTER PROG IS OK ***********           
001880 01  TEMP-COUNTER                        PIC S9(09) COMP.                 
001890*                                                                         
001900*                                                                         
001910*   THE RULES LINKAGE AREA IS KEPT IN WORKING-STORAGE HERE (THIS          
001920*   PROGRAM IS NOT ITSELF CALLED) AND PASSED BY REFERENCE ON THE          
001930*   CALL TO EZIOPEN002 BELOW.                                             
001940*                                                                         
001950    COPY "EZIOPEN-RULWS.CPY".                                             
001960/                                                                         
001970 PROCEDURE DIVISION.                                                      
001980 MAIN-PARA.                                                               
001990    PERFORM 1000-INITIALISATION.                                          
002000    PERFORM 2000-PROCESS-APPLICATIONS THRU 2000-EXIT                      
002010        UNTIL WS-EOF-APPLICATIONS.                                        
002020    PERFORM 7000-LIST-PENDING-REVIEWS.                                    
002030    PERFORM 8000-PRINT-TOTALS.                                            
002040    PERFORM 9000-TERMINATION.                                             
002050    GO TO 9900-EXIT.                                                      
002060*                                                                         
002070*   PARA 1000 OPENS THE THREE FILES, ZEROES THE CONTROL TOTALS,           
002080*   LOADS THE PENDING TABLE EMPTY, AND PRINTS THE RUN HEADING.            
002090*                                                                         
002100 1000-INITIALISATION.                                                     
002110    MOVE ZERO TO TEMP-COUNTER.                                            
002120    OPEN INPUT APPLICATIONS.                                              
002130    IF NOT FS-APPLICATIONS-OK                                             
002140        DISPLAY "EZIOPEN001 - APPLICATIONS OPEN FAILED "                  
002150            FS-APPLICATIONS                                               
002160        GO TO 9900-EXIT                                                   
002170    END-IF.                                                               
002180    OPEN OUTPUT DECISIONS.                                                
002190    IF NOT FS-DECISIONS-OK                                                
002200        DISPLAY "EZIOPEN001 - DECISIONS OPEN FAILED "                     
002210            FS-DECISIONS                                                  
002220        GO TO 9900-EXIT                                                   
002230    END-IF.                                                               
002240    OPEN OUTPUT NOTIFY-REPORT.                                            
002250    IF NOT FS-NOTIFY-REPORT-OK                                            
002260        DISPLAY "EZIOPEN001 - NOTIFY-REPORT OPEN FAILED "                 
002270            FS-NOTIFY-REPORT                                              
002280        GO TO 9900-EXIT                                                   
002290    END-IF.                                                               
002300    SET WS-NOT-EOF-APPLICATIONS TO TRUE.                                  
002310    MOVE ZERO TO WS-READ-COUNT WS-INVALID-COUNT.                          
002320    MOVE ZERO TO WS-AUTO-APPROVED-COUNT.                                  
002330    MOVE ZERO TO WS-AUTO-REJECTED-COUNT.                                  
002340    MOVE ZERO TO WS-MANUAL-REVIEW-COUNT.                                  
002350    MOVE ZERO TO WS-PENDING-COUNT.                                        
002360    PERFORM 1100-PRINT-HEADING.                                           
002370*                                                                         
002380*   THIS SHOP HAS NO INTRINSIC DATE FUNCTION AVAILABLE ON ITS             
002390*   COMPILER -- THE RUN DATE COMES FROM THE SYSTEM ACCEPT VERB,           
002400*   THIS SHOP'S USUAL WAY OF PICKING UP A DATE FOR A HEADING.             
002410*                                                                         
002420 1100-PRINT-HEADING.                                                      
002430    ACCEPT WS-RUN-DATE FROM DATE.                                         
002440    MOVE SPACES TO RPT-HEADING-LINE-1.                                    
002450    MOVE "EZIOPEN ACCOUNT-OPENING ADJUDICATION RUN"                       
002460        TO RPT-HDG-TITLE.                                                 
002470    MOVE "RUN DATE: " TO RPT-HDG-DATE-LIT.                                
002480    MOVE WS-RUN-DATE-MM TO RPT-HDG-DATE(1:2).                             
002490    MOVE "/" TO RPT-HDG-DATE(3:1).                                        
002500    MOVE WS-RUN-DATE-DD TO RPT-HDG-DATE(4:2).                             
002510    MOVE "/" TO RPT-HDG-DATE(6:1).                                        
002520    MOVE WS-RUN-DATE-YY TO RPT-HDG-DATE(7:2).                             
002530    WRITE RPT-HEADING-LINE-1.                                             
002540*                                                                         
002550/                                                                         
002560*                                                                         
002570*   PARA 2000 IS THE MAIN READ LOOP.  THE SHAPE -- READ, TEST             
002580*   AT END, PERFORM THE PER-RECORD WORK -- FOLLOWS THE SAME               
002590*   PERFORM-THRU-EXIT IDIOM THE RULES ENGINE USES TO WALK ITS             
002600*   ZIP AND PHONE TABLES.                                                 
002610*                                                                         
002620 2000-PROCESS-APPLICATIONS.                                               
002630    READ APPLICATIONS                                                     
002640        AT END                                                            
002650            SET WS-EOF-APPLICATIONS TO TRUE                               
002660        NOT AT END                                                        
002670            ADD 1 TO WS-READ-COUNT                                        
002680            PERFORM 2100-VALIDATE-REQUEST                                 
002690    END-READ.                                                             
002700 2000-EXIT.                                                               
002710    EXIT.                                                                 
002720*                                                                         
002730*   PARA 2100 RUNS THE FOUR FIELD EDITS IN ORDER, FIRST FAILURE           
002740*   WINS.  AN INVALID APPLICATION IS WRITTEN STRAIGHT TO                  
002750*   DECISIONS WITH STATUS INVALID AND NEVER REACHES THE RULES             
002760*   ENGINE (RQ#6344) -- A BLANK NAME OR A MALFORMED ZIP CANNOT            
002770*   BE SENSIBLY SCORED BY EZIOPEN002.                                     
002780*                                                                         
002790 2100-VALIDATE-REQUEST.                                                   
002800    SET WS-VALID-REQUEST TO TRUE.                                         
002810    MOVE SPACES TO WS-VALIDATION-MESSAGE.                                 
002820*                                                                         
002830    IF APP-NAME = SPACES                                                  
002840        SET WS-INVALID-REQUEST TO TRUE                                    
002850        MOVE "Name is required" TO WS-VALIDATION-MESSAGE                  
002860    END-IF.                                                               
002870    IF WS-VALID-REQUEST                                                   
002880        PERFORM 2110-VALIDATE-ZIP                                         
002890    END-IF.                                                               
002900    IF WS-VALID-REQUEST                                                   
002910        PERFORM 2120-VALIDATE-AGE                                         
002920    END-IF.                                                               
002930    IF WS-VALID-REQUEST                                                   
002940        PERFORM 2150-VALIDATE-PHONE                                       
002950    END-IF.                                                               
002960*                                                                         
002970    PERFORM 2300-BUILD-PROCESS-ID.                                        
002980    IF WS-VALID-REQUEST                                                   
002990        PERFORM 2200-APPLY-RULES                                          
003000    ELSE                                                                  
003010        ADD 1 TO WS-INVALID-COUNT                                         
003020        SET DEC-INVALID TO TRUE                                           
003030        MOVE WS-VALIDATION-MESSAGE TO DEC-REASON                          
003040    END-IF.                                                               
003050    PERFORM 2400-PROCESS-DECISION.                                        
003060*                                                                         
003070*   ZIP MUST BE BLANK-FREE AND MATCH 5 DIGITS, OPTIONALLY                 
003080*   FOLLOWED BY A DASH AND 4 MORE DIGITS.                                 
003090*                                                                         
003100 2110-VALIDATE-ZIP.                                                       
003110    IF APP-ZIP-CODE = SPACES                                              
003120        SET WS-INVALID-REQUEST TO TRUE                                    
003130        MOVE "Invalid zip code format" TO WS-VALIDATION-MESSAGE           
003140    ELSE                                                                  
003150        IF APP-ZIP-BASE-5 OF APP-ZIP-VIEW IS NOT NUMERIC                  
003160            SET WS-INVALID-REQUEST TO TRUE                                
003170            MOVE "Invalid zip code format"                                
003180                TO WS-VALIDATION-MESSAGE                                  
003190        ELSE                                                              
003200            IF APP-ZIP-DASH OF APP-ZIP-VIEW = SPACE                       
003210                IF APP-ZIP-PLUS-4 OF APP-ZIP-VIEW NOT = SPACES            
003220                    SET WS-INVALID-REQUEST TO TRUE                        
003230                    MOVE "Invalid zip code format"                        
003240                        TO WS-VALIDATION-MESSAGE                          
003250                END-IF                                                    
003260            ELSE                                                          
003270                IF APP-ZIP-DASH OF APP-ZIP-VIEW NOT = "-"                 
003280                  OR APP-ZIP-PLUS-4 OF APP-ZIP-VIEW IS NOT NUMERIC        
003290                    SET WS-INVALID-REQUEST TO TRUE                        
003300                    MOVE "Invalid zip code format"                        
003310                        TO WS-VALIDATION-MESSAGE                          
003320                END-IF                                                    
003330            END-IF                                                        
003340        END-IF                                                            
003350    END-IF.                                                               
003360*                                                                         
003370*   AGE MUST BE PRESENT (NON-ZERO) AND AT LEAST 18.  THE RULES            
003380*   ENGINE ALSO REJECTS AGE BELOW 18 (RULE 1) BUT THAT REASON             
003390*   NEVER SHOWS -- THIS EDIT CATCHES IT FIRST ON THE INVALID              
003400*   PATH, PER THE DESIGN WALKTHROUGH WITH NEW ACCOUNTS.                   
003410*                                                                         
003420 2120-VALIDATE-AGE.                                                       
003430    IF APP-AGE = ZERO OR APP-AGE < 18                                     
003440        SET WS-INVALID-REQUEST TO TRUE                                    
003450        MOVE "Must be at least 18 years old"                              
003460            TO WS-VALIDATION-MESSAGE                                      
003470    END-IF.                                                               
003480*                                                                         
003490*   PHONE MUST BE BLANK-FREE AND EXACTLY 10 NUMERIC DIGITS.  EACH         
003500*   OF THE TEN POSITIONS IS CHECKED IN TURN RATHER THAN RELYING           
003510*   ON A SINGLE CLASS TEST, SO A PARTIALLY-BLANK PHONE NUMBER             
003520*   FAILS ON THE FIRST BAD POSITION, NOT THE WHOLE FIELD.                 
003530*                                                                         
003540 2150-VALIDATE-PHONE.                                                     
003550    IF APP-PHONE = SPACES                                                 
003560        SET WS-INVALID-REQUEST TO TRUE                                    
003570        MOVE "Phone number must be exactly 10 digits"                     
003580            TO WS-VALIDATION-MESSAGE                                      
003590    ELSE                                                                  
003600        MOVE APP-PHONE TO WS-PHONE-EDIT                                   
003610        SET WS-PHONE-DIGIT-OK TO TRUE                                     
003620        PERFORM 2151-CHECK-PHONE-DIGIT THRU 2151-EXIT                     
003630            VARYING WS-SUB1 FROM 1 BY 1                                   
003640            UNTIL WS-SUB1 > 10 OR WS-PHONE-DIGIT-BAD                      
003650        IF WS-PHONE-DIGIT-BAD                                             
003660            SET WS-INVALID-REQUEST TO TRUE                                
003670            MOVE "Phone number must be exactly 10 digits"                 
003680                TO WS-VALIDATION-MESSAGE                                  
003690        END-IF                                                            
003700    END-IF.                                                               
003710*                                                                         
003720 2151-CHECK-PHONE-DIGIT.                                                  
003730    IF WS-PHONE-EDIT-DIGIT(WS-SUB1) < "0"                                 
003740                 OR WS-PHONE-EDIT-DIGIT(WS-SUB1) > "9"                    
003750        SET WS-PHONE-DIGIT-BAD TO TRUE                                    
003760    END-IF.                                                               
003770 2151-EXIT.                                                               
003780    EXIT.                                                                 
003790*                                                                         
003800*   PARA 2200 LOADS THE LINKAGE AREA FROM THE VALIDATED                   
003810*   APPLICATION AND CALLS THE RULES ENGINE -- THE USUAL LINKAGE-          
003820*   RECORD CALL SHAPE THIS SHOP USES FOR ITS SUBPROGRAMS.                 
003830*                                                                         
003840 2200-APPLY-RULES.                                                        
003850    MOVE APP-NAME TO RUL-REQ-NAME.                                        
003860    MOVE APP-ZIP-CODE TO RUL-REQ-ZIP-CODE.                                
003870    MOVE APP-AGE TO RUL-REQ-AGE.                                          
003880    MOVE APP-PHONE TO RUL-REQ-PHONE.                                      
003890    MOVE SPACES TO RUL-RES-REASON.                                        
003900    CALL "EZIOPEN002" USING RULES-LINKAGE-REC.                            
003910    EVALUATE TRUE                                                         
003920        WHEN RUL-AUTO-APPROVE                                             
003930            SET DEC-AUTO-APPROVED TO TRUE                                 
003940            ADD 1 TO WS-AUTO-APPROVED-COUNT                               
003950        WHEN RUL-AUTO-REJECT                                              
003960            SET DEC-AUTO-REJECTED TO TRUE                                 
003970            ADD 1 TO WS-AUTO-REJECTED-COUNT                               
003980        WHEN RUL-MANUAL-REVIEW                                            
003990            SET DEC-MANUAL-REVIEW TO TRUE                                 
004000            ADD 1 TO WS-MANUAL-REVIEW-COUNT                               
004010            PERFORM 2250-SAVE-PENDING-ENTRY                               
004020    END-EVALUATE.                                                         
004030    MOVE RUL-RES-REASON TO DEC-REASON.                                    
004040*                                                                         
004050*   PARA 2250 HOLDS A MANUAL-REVIEW APPLICATION FOR THE END-OF-           
004060*   RUN LISTING (PARA 7000) IF THE TABLE STILL HAS ROOM.                  
004070*                                                                         
004080 2250-SAVE-PENDING-ENTRY.                                                 
004090    IF WS-PENDING-COUNT < WS-PENDING-MAX                                  
004100        ADD 1 TO WS-PENDING-COUNT                                         
004110        MOVE APP-ID TO WS-PEND-ID(WS-PENDING-COUNT)                       
004120        MOVE APP-NAME TO WS-PEND-NAME(WS-PENDING-COUNT)                   
004130        MOVE APP-PHONE TO WS-PEND-PHONE(WS-PENDING-COUNT)                 
004140    END-IF.                                                               
004150*                                                                         
004160*   PARA 2300 BUILDS THE PROCESS INSTANCE ID -- THE FIXED                 
004170*   LITERAL "SIMPLIFIED-PROCESS-" FOLLOWED BY THE APPLICATION ID          
004180*   LEFT IN A RIGHT-JUSTIFIED 11-BYTE FIELD.  BUILT FOR EVERY             
004190*   APPLICATION, VALID OR NOT, SO EVERY DECISION RECORD CAN BE            
004200*   TRACED TO THIS RUN.                                                   
004210*                                                                         
004220 2300-BUILD-PROCESS-ID.                                                   
004230    MOVE "SIMPLIFIED-PROCESS-" TO WS-PROC-LITERAL.                        
004240    MOVE APP-ID TO WS-PROC-APP-ID-EDIT.                                   
004250    MOVE WS-PROC-APP-ID-EDIT TO WS-PROC-APP-ID.                           
004260    MOVE WS-PROCESS-ID TO DEC-PROCESS-ID.                                 
004270*                                                                         
004280*   PARA 2400 COPIES THE APPLICATION FIELDS TO THE DECISION               
004290*   RECORD, WRITES IT, AND SENDS THE NOTIFICATION LINE.  THE              
004300*   STATUS AND REASON WERE ALREADY SET BY PARA 2100/2200 BEFORE           
004310*   THIS PARAGRAPH RUNS.                                                  
004320*                                                                         
004330 2400-PROCESS-DECISION.                                                   
004340    MOVE APP-ID TO DEC-ID.                                                
004350    MOVE APP-NAME TO DEC-NAME.                                            
004360    MOVE APP-ZIP-CODE TO DEC-ZIP-CODE.                                    
004370    MOVE APP-AGE TO DEC-AGE.                                              
004380    MOVE APP-PHONE TO DEC-PHONE.                                          
004390    WRITE DECISION-REC.                                                   
004400    PERFORM 2500-SEND-NOTIFICATION.                                       
004410*                                                                         
004420*   PARA 2500 PRINTS ONE DETAIL LINE PER APPLICATION -- NAME,             
004430*   PHONE, STATUS, AND A STATUS-DEPENDENT MESSAGE TEXT.                   
004440*                                                                         
004450 2500-SEND-NOTIFICATION.                                                  
004460    MOVE SPACES TO RPT-DETAIL-LINE.                                       
004470    MOVE DEC-ID TO RPT-DET-ID.                                            
004480    MOVE DEC-NAME TO RPT-DET-NAME.                                        
004490    MOVE DEC-PHONE TO RPT-DET-PHONE.                                      
004500    MOVE DEC-STATUS TO RPT-DET-STATUS.                                    
004510    EVALUATE TRUE                                                         
004520        WHEN DEC-AUTO-APPROVED                                            
004530            MOVE "Your account has been automatically approved!"          
004540                TO RPT-DET-MESSAGE                                        
004550        WHEN DEC-AUTO-REJECTED                                            
004560            STRING "Your account application has been rejected."          
004570                " Reason: " DEC-REASON                                    
004580                DELIMITED BY SIZE INTO RPT-DET-MESSAGE                    
004590        WHEN DEC-MANUAL-REVIEW                                            
004600            STRING "Your account application is under manual"             
004610                " review. You will be notified once a"                    
004620                " decision is made."                                      
004630                DELIMITED BY SIZE INTO RPT-DET-MESSAGE                    
004640        WHEN OTHER                                                        
004650            STRING "Your account application status has been"             
004660                " updated."                                               
004670                DELIMITED BY SIZE INTO RPT-DET-MESSAGE                    
004680    END-EVALUATE.                                                         
004690    WRITE RPT-DETAIL-LINE.                                                
004700*                                                                         
004710/                                                                         
004720*                                                                         
004730*   PARA 7000 LISTS EVERY APPLICATION HELD IN MANUAL-REVIEW               
004740*   STATUS DURING THIS RUN (RQ#5560).  IT WALKS THE IN-MEMORY             
004750*   TABLE BUILT BY PARA 2250 RATHER THAN RE-OPENING DECISIONS.            
004760*                                                                         
004770 7000-LIST-PENDING-REVIEWS.                                               
004780    IF WS-PENDING-COUNT > ZERO                                            
004790        MOVE SPACES TO RPT-PENDING-HEADING-LINE                           
004800        WRITE RPT-PENDING-HEADING-LINE                                    
004810        MOVE 1 TO WS-SUB1                                                 
004820        PERFORM 7010-PRINT-PENDING-ENTRY THRU 7010-EXIT                   
004830            VARYING WS-SUB1 FROM 1 BY 1                                   
004840            UNTIL WS-SUB1 > WS-PENDING-COUNT                              
004850    END-IF.                                                               
004860*                                                                         
004870 7010-PRINT-PENDING-ENTRY.                                                
004880    MOVE SPACES TO RPT-DETAIL-LINE.                                       
004890    MOVE WS-PEND-ID(WS-SUB1) TO RPT-DET-ID.                               
004900    MOVE WS-PEND-NAME(WS-SUB1) TO RPT-DET-NAME.                           
004910    MOVE WS-PEND-PHONE(WS-SUB1) TO RPT-DET-PHONE.                         
004920    MOVE "MANUAL-REVIEW  " TO RPT-DET-STATUS.                             
004930    MOVE SPACES TO RPT-DET-MESSAGE.                                       
004940    WRITE RPT-DETAIL-LINE.                                                
004950 7010-EXIT.                                                               
004960    EXIT.                                                                 
004970*                                                                         
004980/                                                                         
004990*                                                                         
005000*   PARA 8000 PRINTS THE FIVE CONTROL TOTALS.  TOTALS MUST                
005010*   EQUAL RECORDS READ -- INVALID PLUS AUTO-APPROVED PLUS                 
005020*   AUTO-REJECTED PLUS MANUAL-REVIEW.                                     
005030*                                                                         
005040 8000-PRINT-TOTALS.                                                       
005050    MOVE SPACES TO RPT-TOTALS-LINE.                                       
005060    MOVE "RECORDS READ" TO RPT-TOT-LABEL.                                 
005070    MOVE WS-READ-COUNT TO RPT-TOT-VALUE.                                  
005080    WRITE RPT-TOTALS-LINE.                                                
005090    MOVE "INVALID APPLICATIONS" TO RPT-TOT-LABEL.                         
005100    MOVE WS-INVALID-COUNT TO RPT-TOT-VALUE.                               
005110    WRITE RPT-TOTALS-LINE.                                                
005120    MOVE "AUTO-APPROVED" TO RPT-TOT-LABEL.                                
005130    MOVE WS-AUTO-APPROVED-COUNT TO RPT-TOT-VALUE.                         
005140    WRITE RPT-TOTALS-LINE.                                                
005150    MOVE "AUTO-REJECTED" TO RPT-TOT-LABEL.                                
005160    MOVE WS-AUTO-REJECTED-COUNT TO RPT-TOT-VALUE.                         
005170    WRITE RPT-TOTALS-LINE.                                                
005180    MOVE "MANUAL-REVIEW" TO RPT-TOT-LABEL.                                
005190    MOVE WS-MANUAL-REVIEW-COUNT TO RPT-TOT-VALUE.                         
005200    WRITE RPT-TOTALS-LINE.                                                
005210*                                                                         
005220 9000-TERMINATION.                                                        
005230    CLOSE APPLICATIONS.                                                   
005240    CLOSE DECISIONS.                                                      
005250    CLOSE NOTIFY-REPORT.                                                  
005260*                                                                         
005270 9900-EXIT.                                                               
005280    STOP RUN.                                                             
