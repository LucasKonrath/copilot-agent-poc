000100*****************************************************************         
000110*                                                               *         
000120*   MEMBER NAME  : EZIOPEN_CDD.DECISION_REC                    *          
000130*   DESCRIPTION  : DECIDED-APPLICATION OUTPUT RECORD, ONE PER  *          
000140*                  APPLICANT READ FROM APPLICATIONS.  CARRIES  *          
000150*                  THE ORIGINAL APPLICATION FIELDS PLUS THE    *          
000160*                  FINAL STATUS, THE DECISION/REJECTION REASON,*          
000170*                  AND THE PROCESS INSTANCE ID FOR TRACEABILITY*          
000180*                  BACK TO THE RUN THAT DECIDED IT.            *          
000190*                                                               *         
000200*   CHANGE LOG                                                 *          
000210*   ---------- -------- ---------------------------------------*          
000220*   08-04-94   JRB      ORIGINAL LAYOUT FOR EZIOPEN PROJECT.   *  RQ4481  
000230*   22-04-98   JRB      ADDED DEC-PROCESS-ID SO OPS CAN TIE A  *  RQ5102  
000240*                       DECISION BACK TO ITS BATCH RUN.        *  RQ5102  
000250*   14-02-01   MLK      RQ#4481 - NO LOGIC CHANGE, RECOMMENTED *  Y2K4481 
000260*                       FOR THE Y2K REVIEW SIGN-OFF.           *  Y2K4481 
000270*****************************************************************         
000280 01  DECISION-REC.                                                        
000290     05  DEC-ID                          PIC 9(08).                       
000300     05  DEC-NAME                        PIC X(30).                       
000310     05  DEC-ZIP-CODE                    PIC X(10).                       
000320         07  DEC-ZIP-VIEW REDEFINES DEC-ZIP-CODE.                         
000330             10  DEC-ZIP-BASE-5          PIC X(05).                       
000340             10  DEC-ZIP-DASH            PIC X(01).                       
000350             10  DEC-ZIP-PLUS-4          PIC X(04).                       
000360     05  DEC-AGE                         PIC 9(03).                       
000370     05  DEC-PHONE                       PIC X(10).                       
000380     05  DEC-STATUS                      PIC X(15).                       
000390         88  DEC-PENDING                 VALUE "PENDING        ".         
000400         88  DEC-AUTO-APPROVED            VALUE "AUTO-APPROVED  ".        
000410         88  DEC-AUTO-REJECTED           VALUE "AUTO-REJECTED  ".         
000420         88  DEC-MANUAL-REVIEW           VALUE "MANUAL-REVIEW  ".         
000430         88  DEC-INVALID                 VALUE "INVALID        ".         
000440     05  DEC-REASON                      PIC X(50).                       
000450     05  DEC-PROCESS-ID                  PIC X(30).                       
000460         07  DEC-PROCESS-ID-VIEW REDEFINES DEC-PROCESS-ID.                
000470             10  DEC-PROC-LITERAL        PIC X(19).                       
000480             10  DEC-PROC-APP-ID         PIC X(11).                       
000490*                                                               *         
000500*   DECISION-REC IS A FIXED 156-BYTE INTERCHANGE RECORD -- ITS *          
000510*   EIGHT FIELDS ABOVE ADD UP TO EXACTLY 156 BYTES, SO THERE   *          
000520*   IS NO ROOM LEFT FOR A TRAILING FILLER PAD ON THIS LAYOUT.  *          
000530*   SEE EZIOPEN-RPTWS FOR THE SHOP'S USUAL FILLER-TO-WIDTH     *          
000540*   HABIT -- IT APPLIES TO THE PRINT LINES, NOT TO THIS ONE.   *          
000550*****************************************************************         
