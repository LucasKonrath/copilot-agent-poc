000100 IDENTIFICATION DIVISION.                                                 
000110*                                                                         
000120******************************************************************        
000130*                                                                *        
000140*  PROGRAM ID   : EZIOPEN002                                    *         
000150*  PROGRAM NAME : ACCOUNT-OPENING RULES ENGINE                  *         
000160*  SUMMARY      : CALLED BY EZIOPEN001 ONCE PER APPLICATION,    *         
000170*                 AFTER THE DRIVER HAS VALIDATED THE FIELD      *         
000180*                 LAYOUT.  EVALUATES THE EIGHT ORDERED ACCOUNT- *         
000190*                 OPENING BUSINESS RULES AGAINST THE RUL-REQUEST*         
000200*                 GROUP AND LOADS RUL-RESULT WITH THE DECISION  *         
000210*                 CODE (A=AUTO-APPROVE, R=AUTO-REJECT, M=MANUAL-*         
000220*                 REVIEW) AND THE REASON TEXT.  RULES ARE TESTED*         
000230*                 STRICTLY IN ORDER -- THE FIRST RULE THAT      *         
000240*                 MATCHES WINS AND NO FURTHER RULE IS TESTED.   *         
000250*                                                                *        
000260*                 THIS PROGRAM OWNS NO FILES AND STARTS NO RDB  *         
000270*                 TRANSACTION -- IT IS PURE DECISION LOGIC,     *         
000280*                 CALLED IN-LINE BY THE BATCH DRIVER.            *        
000290*                                                                *        
000300*  CALLED BY    : EZIOPEN001                                    *         
000310*                                                                *        
000320*  TABLES USED  : NONE -- RULE CONSTANTS ARE CODED BELOW.        *        
000330*                                                                *        
000340******************************************************************        
000350*                                                                         
000360*  CHANGE LOG                                                    *        
000370*  ---------- -------- ----------------------------------- ------*        
000380*  14-03-94   JRB      ORIGINAL PROGRAM FOR EZIOPEN PROJECT.     *RQ4481  
000390*  02-02-96   JRB      ADDED THE PREMIUM-ZIP AUTO-APPROVE RULE   *RQ4750  
000400*                      REQUESTED BY RETAIL BANKING (RULE 4).     *RQ4750  
000410*  14-02-01   MLK      RQ#4481 - NO LOGIC CHANGE, RECOMMENTED    *Y2K4481 
000420*                      FOR THE Y2K REVIEW SIGN-OFF.              *Y2K4481 
000430*  19-08-03   DPW      RQ#6120 - TIGHTENED THE SUSPICIOUS-NAME   *RQ6120  
000440*                      TEST (RULE 6) TO ALSO CATCH NAMES WITH NO *RQ6120  
000450*                      ALPHABETIC CHARACTER, PER FRAUD REVIEW.   *RQ6120  
000460*                                                                         
000470/                                                                         
000480 PROGRAM-ID. EZIOPEN002.                                                  
000490 AUTHOR. J R BONNECHAPPE.                                                 
000500 INSTALLATION. MIDLAND TRUST DATA CENTER.                                 
000510 DATE-WRITTEN. 14-03-94.                                                  
000520 DATE-COMPILED.                                                           
000530 SECURITY. UNCLASSIFIED.                                                  
000540 ENVIRONMENT DIVISION.                                                    
000550 CONFIGURATION SECTION.                                                   
000560    SOURCE-COMPUTER. VAX-8650.                                            
000570    OBJECT-COMPUTER. VAX-8650.                                            
000580    SPECIAL-NAMES.                                                        
000590        C01 IS TOP-OF-FORM.                                               
000600/                                                                         
000610 DATA DIVISION.                                                           
000620/                                                                         
000630 WORKING-STORAGE SECTION.                                                 
000640*                                                                         
000650*   THE HIGH-RISK AND PREMIUM ZIP LISTS, AND THE TWO PLACEHOLDER          
000660*   "BAD" PHONE NUMBERS, ARE KEPT BOTH AS NAMED CONSTANTS (FOR            
000670*   READABILITY IN THE RULE PARAGRAPHS BELOW) AND AS A REDEFINED          
000680*   TABLE VIEW SO RULES 3, 4 AND 5 CAN SEARCH THEM WITH A PERFORM         
000690*   VARYING LOOP INSTEAD OF A LONG OR CHAIN -- THE SAME SUB1/             
000700*   SUB1-MAX IDIOM THIS SHOP USES TO WALK A TABLE ANYWHERE ELSE.          
000710*                                                                         
000720 01  WS-HIGH-RISK-ZIP-GROUP.                                              
000730     05  WS-HIGH-RISK-ZIP-1              PIC X(05) VALUE "90210".         
000740     05  WS-HIGH-RISK-ZIP-2              PIC X(05) VALUE "10001".         
000750     05  WS-HIGH-RISK-ZIP-3              PIC X(05) VALUE "60601".         
000760 01  WS-HIGH-RISK-ZIP-TABLE REDEFINES WS-HIGH-RISK-ZIP-GROUP.             
000770     05  WS-HIGH-RISK-ZIP-ENTRY          PIC X(05) OCCURS 3 TIMES.        
000780*                                                                         
000790 01  WS-PREMIUM-ZIP-GROUP.                                                
000800     05  WS-PREMIUM-ZIP-1                PIC X(05) VALUE "94102".         
000810     05  WS-PREMIUM-ZIP-2                PIC X(05) VALUE "90210".         
000820     05  WS-PREMIUM-ZIP-3                PIC X(05) VALUE "10021".         
000830 01  WS-PREMIUM-ZIP-TABLE REDEFINES WS-PREMIUM-ZIP-GROUP.                 
000840     05  WS-PREMIUM-ZIP-ENTRY            PIC X(05) OCCURS 3 TIMES.        
000850*                                                                         
000860 01  WS-BAD-PHONE-GROUP.                                                  
000870     05  WS-BAD-PHONE-1                  PIC X(10)                        
000880         VALUE "1234567890".                                              
000890     05  WS-BAD-PHONE-2                  PIC X(10)                        
000900         VALUE "0000000000".                                              
000910 01  WS-BAD-PHONE-TABLE REDEFINES WS-BAD-PHONE-GROUP.                     
000920     05  WS-BAD-PHONE-ENTRY              PIC X(10)                        
000930         OCCURS 2 TIMES.                                                  
000940*                                                                         
000950 01  WS-WORK-AREAS.                                                       
000960     05  WS-NAME-UPPER                   PIC X(30).                       
000970     05  WS-NAME-TRIMMED-LEN             PIC S9(03) COMP.                 
000980     05  WS-PHONE-FIRST-DIGIT            PIC X(01).                       
000990     05  WS-PHONE-ALL-SAME-SW            PIC X(01).                       
001000         88  WS-PHONE-ALL-SAME           VALUE "Y".                       
001010         88  WS-PHONE-NOT-ALL-SAME       VALUE "N".                       
001020     05  WS-ALPHA-FOUND-SW               PIC X(01).                       
001030         88  WS-ALPHA-FOUND              VALUE "Y".                       
001040         88  WS-ALPHA-NOT-FOUND          VALUE "N".                       
001050     05  WS-TEST-FOUND-SW                PIC X(01).                       
001060         88  WS-TEST-FOUND               VALUE "Y".                       
001070         88  WS-TEST-NOT-FOUND           VALUE "N".                       
001080     05  WS-FAKE-FOUND-SW                PIC X(01).                       
001090         88  WS-FAKE-FOUND               VALUE "Y".                       
001100         88  WS-FAKE-NOT-FOUND           VALUE "N".                       
001110     05  WS-ZIP-MATCH-SW                 PIC X(01).                       
001120         88  WS-ZIP-MATCHED              VALUE "Y".                       
001130         88  WS-ZIP-NOT-MATCHED          VALUE "N".                       
001140     05  WS-PHONE-MATCH-SW               PIC X(01).                       
001150         88  WS-PHONE-MATCHED            VALUE "Y".                       
001160         88  WS-PHONE-NOT-MATCHED        VALUE "N".                       
001170     05  WS-RULE-MATCHED-SW              PIC X(01).                       
001180         88  WS-RULE-MATCHED             VALUE "Y".                       
001190         88  WS-RULE-NOT-MATCHED         VALUE "N".                       
001200     05  FILLER                          PIC X(04).                       
001210*                                                                         
001220 01  WS-SUBSCRIPTS.                                                       
001230     05  WS-SUB1                         PIC S9(04) COMP.                 
001240     05  WS-SUB1-MAX                     PIC S9(04) COMP VALUE 30.        
001250     05  FILLER                          PIC X(02).                       
001260*                                                                         
001270* ************ TEMP ITEM -- REMOVE AFTER PROG IS OK ***********           
001280 01  TEMP-COUNTER                        PIC S9(09) COMP.                 
001290/                                                                         
001300 LINKAGE SECTION.                                                         
001310    COPY "EZIOPEN-RULWS.CPY".                                             
001320*                                                                         
001330 PROCEDURE DIVISION USING RULES-LINKAGE-REC.                              
001340 MAIN-PARA.                                                               
001350    MOVE ZERO TO TEMP-COUNTER.                                            
001360    PERFORM 1000-EVALUATE-RULES.                                          
001370    GO TO 9900-EXIT.                                                      
001380*                                                                         
001390 1000-EVALUATE-RULES.                                                     
001400    SET WS-RULE-NOT-MATCHED TO TRUE.                                      
001410    MOVE SPACES TO RUL-RES-REASON.                                        
001420*                                                                         
001430    PERFORM 2000-EVAL-AGE-REJECT.                                         
001440    IF WS-RULE-NOT-MATCHED                                                
001450        PERFORM 2100-EVAL-SENIOR-APPROVE                                  
001460    END-IF.                                                               
001470    IF WS-RULE-NOT-MATCHED                                                
001480        PERFORM 2200-EVAL-HIGH-RISK-ZIP                                   
001490    END-IF.                                                               
001500    IF WS-RULE-NOT-MATCHED                                                
001510        PERFORM 2300-EVAL-PREMIUM-ZIP                                     
001520    END-IF.                                                               
001530    IF WS-RULE-NOT-MATCHED                                                
001540        PERFORM 2400-EVAL-PHONE-PATTERN                                   
001550    END-IF.                                                               
001560    IF WS-RULE-NOT-MATCHED                                                
001570        PERFORM 2500-EVAL-SUSPICIOUS-NAME                                 
001580    END-IF.                                                               
001590    IF WS-RULE-NOT-MATCHED                                                
001600        PERFORM 2600-EVAL-YOUNG-ADULT                                     
001610    END-IF.                                                               
001620    IF WS-RULE-NOT-MATCHED                                                
001630        PERFORM 2700-EVAL-STANDARD-APPROVE                                
001640    END-IF.                                                               
001650    IF WS-RULE-NOT-MATCHED                                                
001660        PERFORM 2900-EVAL-DEFAULT                                         
001670    END-IF.                                                               
001680*                                                                         
001690    ADD 1 TO TEMP-COUNTER.                                                
001700    IF TEMP-COUNTER > 1                                                   
001710        DISPLAY "EZIOPEN002 - RULE CHAIN RAN MORE THAN ONCE"              
001720    END-IF.                                                               
001730/                                                                         
001740*                                                                         
001750*   RULE 1 -- AGE BELOW 18 IS AN AUTOMATIC REJECT.  TESTED                
001760*   FIRST SO NO UNDER-AGE APPLICATION CAN EVER FALL THROUGH               
001770*   TO A LATER AUTO-APPROVE RULE.                                         
001780*                                                                         
001790 2000-EVAL-AGE-REJECT.                                                    
001800    IF RUL-REQ-AGE < 18                                                   
001810        SET RUL-AUTO-REJECT TO TRUE                                       
001820        MOVE "Age below minimum requirement" TO RUL-RES-REASON            
001830        SET WS-RULE-MATCHED TO TRUE                                       
001840    END-IF.                                                               
001850*                                                                         
001860*   RULE 2 -- SENIOR CITIZENS (65 AND OVER) ARE AUTO-APPROVED.            
001870*                                                                         
001880 2100-EVAL-SENIOR-APPROVE.                                                
001890    IF RUL-REQ-AGE >= 65                                                  
001900        SET RUL-AUTO-APPROVE TO TRUE                                      
001910        MOVE "Senior citizen auto-approval" TO RUL-RES-REASON             
001920        SET WS-RULE-MATCHED TO TRUE                                       
001930    END-IF.                                                               
001940*                                                                         
001950*   RULE 3 -- HIGH-RISK ZIP PREFIXES ARE AN AUTOMATIC REJECT.             
001960*   THIS RULE RUNS BEFORE RULE 4 SO 90210, WHICH APPEARS ON               
001970*   BOTH LISTS, IS ALWAYS CAUGHT HERE AND NEVER REACHES THE               
001980*   PREMIUM-ZIP RULE.  THE TABLE SEARCH FOLLOWS THIS SHOP'S               
001990*   USUAL PERFORM-THRU-EXIT/VARYING SHAPE FOR A TABLE LOOKUP.             
002000*                                                                         
002010 2200-EVAL-HIGH-RISK-ZIP.                                                 
002020    SET WS-ZIP-NOT-MATCHED TO TRUE.                                       
002030    PERFORM 2210-CHECK-HIGH-RISK-ZIP THRU 2210-EXIT                       
002040        VARYING WS-SUB1 FROM 1 BY 1                                       
002050        UNTIL WS-SUB1 > 3 OR WS-ZIP-MATCHED.                              
002060    IF WS-ZIP-MATCHED                                                     
002070        SET RUL-AUTO-REJECT TO TRUE                                       
002080        MOVE "High-risk zip code" TO RUL-RES-REASON                       
002090        SET WS-RULE-MATCHED TO TRUE                                       
002100    END-IF.                                                               
002110*                                                                         
002120 2210-CHECK-HIGH-RISK-ZIP.                                                
002130    IF RUL-REQ-ZIP-BASE-5 OF RUL-REQ-ZIP-VIEW                             
002140                 = WS-HIGH-RISK-ZIP-ENTRY(WS-SUB1)                        
002150        SET WS-ZIP-MATCHED TO TRUE.                                       
002160 2210-EXIT.                                                               
002170    EXIT.                                                                 
002180*                                                                         
002190*   RULE 4 -- PREMIUM ZIP PREFIXES ARE AUTO-APPROVED.  90210              
002200*   IS CODED HERE TOO, FOR DOCUMENTATION, BUT IS UNREACHABLE --           
002210*   RULE 3 ALWAYS CATCHES IT FIRST.  DO NOT REMOVE 90210 FROM             
002220*   THIS LIST; RETAIL BANKING WANTS THE TWO TABLES KEPT IN                
002230*   STEP SO A FUTURE CHANGE TO THE HIGH-RISK LIST DOES NOT                
002240*   SILENTLY CHANGE PREMIUM TREATMENT.                                    
002250*                                                                         
002260 2300-EVAL-PREMIUM-ZIP.                                                   
002270    SET WS-ZIP-NOT-MATCHED TO TRUE.                                       
002280    PERFORM 2310-CHECK-PREMIUM-ZIP THRU 2310-EXIT                         
002290        VARYING WS-SUB1 FROM 1 BY 1                                       
002300        UNTIL WS-SUB1 > 3 OR WS-ZIP-MATCHED.                              
002310    IF WS-ZIP-MATCHED                                                     
002320        SET RUL-AUTO-APPROVE TO TRUE                                      
002330        MOVE "Premium zip code area" TO RUL-RES-REASON                    
002340        SET WS-RULE-MATCHED TO TRUE                                       
002350    END-IF.                                                               
002360*                                                                         
002370 2310-CHECK-PREMIUM-ZIP.                                                  
002380    IF RUL-REQ-ZIP-BASE-5 OF RUL-REQ-ZIP-VIEW                             
002390                 = WS-PREMIUM-ZIP-ENTRY(WS-SUB1)                          
002400        SET WS-ZIP-MATCHED TO TRUE.                                       
002410 2310-EXIT.                                                               
002420    EXIT.                                                                 
002430*                                                                         
002440*   RULE 5 -- AN OBVIOUSLY FAKE PHONE NUMBER IS AN AUTOMATIC              
002450*   REJECT.  "OBVIOUSLY FAKE" MEANS ALL TEN DIGITS THE SAME,              
002460*   OR ONE OF THE TWO PLACEHOLDER NUMBERS IN WS-BAD-PHONE-                
002470*   TABLE.                                                                
002480*                                                                         
002490 2400-EVAL-PHONE-PATTERN.                                                 
002500    MOVE RUL-REQ-PHONE-FIRST OF RUL-REQ-PHONE-VIEW                        
002510      TO WS-PHONE-FIRST-DIGIT.                                            
002520    PERFORM 2410-CHECK-ALL-SAME.                                          
002530*                                                                         
002540    SET WS-PHONE-NOT-MATCHED TO TRUE.                                     
002550    PERFORM 2420-CHECK-BAD-PHONE THRU 2420-EXIT                           
002560        VARYING WS-SUB1 FROM 1 BY 1                                       
002570        UNTIL WS-SUB1 > 2 OR WS-PHONE-MATCHED.                            
002580*                                                                         
002590    IF WS-PHONE-ALL-SAME OR WS-PHONE-MATCHED                              
002600        SET RUL-AUTO-REJECT TO TRUE                                       
002610        MOVE "Invalid phone number pattern" TO RUL-RES-REASON             
002620        SET WS-RULE-MATCHED TO TRUE                                       
002630    END-IF.                                                               
002640*                                                                         
002650 2410-CHECK-ALL-SAME.                                                     
002660    SET WS-PHONE-ALL-SAME TO TRUE.                                        
002670    PERFORM 2411-CHECK-SAME-DIGIT THRU 2411-EXIT                          
002680        VARYING WS-SUB1 FROM 1 BY 1                                       
002690        UNTIL WS-SUB1 > 10 OR WS-PHONE-NOT-ALL-SAME.                      
002700*                                                                         
002710 2411-CHECK-SAME-DIGIT.                                                   
002720    IF RUL-REQ-PHONE(WS-SUB1:1) NOT = WS-PHONE-FIRST-DIGIT                
002730        SET WS-PHONE-NOT-ALL-SAME TO TRUE.                                
002740 2411-EXIT.                                                               
002750    EXIT.                                                                 
002760*                                                                         
002770 2420-CHECK-BAD-PHONE.                                                    
002780    IF RUL-REQ-PHONE = WS-BAD-PHONE-ENTRY(WS-SUB1)                        
002790        SET WS-PHONE-MATCHED TO TRUE.                                     
002800 2420-EXIT.                                                               
002810    EXIT.                                                                 
002820*                                                                         
002830*   RULE 6 -- A SUSPICIOUS NAME SENDS THE APPLICATION TO                  
002840*   MANUAL REVIEW RATHER THAN AUTO-REJECTING IT OUTRIGHT.                 
002850*   SUSPICIOUS MEANS THE NAME (CASE-INSENSITIVE) CONTAINS                 
002860*   "TEST" OR "FAKE", OR TRIMS TO FEWER THAN 2 CHARACTERS, OR             
002870*   HAS NO ALPHABETIC CHARACTER AT ALL.  RQ#6120 ADDED THE                
002880*   LAST LEG OF THAT TEST.                                                
002890*                                                                         
002900 2500-EVAL-SUSPICIOUS-NAME.                                               
002910    MOVE RUL-REQ-NAME TO WS-NAME-UPPER.                                   
002920    INSPECT WS-NAME-UPPER CONVERTING                                      
002930            "abcdefghijklmnopqrstuvwxyz"                                  
002940         TO "ABCDEFGHIJKLMNOPQRSTUVWXYZ".                                 
002950    PERFORM 2505-FIND-NAME-LENGTH.                                        
002960    PERFORM 2510-SCAN-FOR-ALPHA.                                          
002970    PERFORM 2520-SCAN-FOR-TEST.                                           
002980    PERFORM 2530-SCAN-FOR-FAKE.                                           
002990*                                                                         
003000    IF WS-TEST-FOUND OR WS-FAKE-FOUND                                     
003010       OR WS-NAME-TRIMMED-LEN < 2                                         
003020       OR WS-ALPHA-NOT-FOUND                                              
003030        SET RUL-MANUAL-REVIEW TO TRUE                                     
003040        MOVE "Suspicious name pattern requires review"                    
003050          TO RUL-RES-REASON                                               
003060        SET WS-RULE-MATCHED TO TRUE                                       
003070    END-IF.                                                               
003080*                                                                         
003090*   FINDS THE POSITION OF THE LAST NON-BLANK CHARACTER IN THE             
003100*   REQUESTED NAME, SCANNING FROM THE RIGHT -- THE SHOP'S OLD             
003110*   TRICK FOR A TRIMMED LENGTH WITHOUT A RUN-TIME LIBRARY CALL.           
003120 2505-FIND-NAME-LENGTH.                                                   
003130    MOVE ZERO TO WS-NAME-TRIMMED-LEN.                                     
003140    PERFORM 2506-CHECK-NAME-CHAR THRU 2506-EXIT                           
003150        VARYING WS-SUB1 FROM 30 BY -1                                     
003160        UNTIL WS-SUB1 < 1 OR WS-NAME-TRIMMED-LEN NOT = ZERO.              
003170*                                                                         
003180 2506-CHECK-NAME-CHAR.                                                    
003190    IF RUL-REQ-NAME(WS-SUB1:1) NOT = SPACE                                
003200        MOVE WS-SUB1 TO WS-NAME-TRIMMED-LEN.                              
003210 2506-EXIT.                                                               
003220    EXIT.                                                                 
003230*                                                                         
003240 2510-SCAN-FOR-ALPHA.                                                     
003250    SET WS-ALPHA-NOT-FOUND TO TRUE.                                       
003260    PERFORM 2511-CHECK-ALPHA-CHAR THRU 2511-EXIT                          
003270        VARYING WS-SUB1 FROM 1 BY 1                                       
003280        UNTIL WS-SUB1 > 30 OR WS-ALPHA-FOUND.                             
003290*                                                                         
003300 2511-CHECK-ALPHA-CHAR.                                                   
003310    IF RUL-REQ-NAME(WS-SUB1:1) IS ALPHABETIC                              
003320        SET WS-ALPHA-FOUND TO TRUE.                                       
003330 2511-EXIT.                                                               
003340    EXIT.                                                                 
003350*                                                                         
003360 2520-SCAN-FOR-TEST.                                                      
003370    SET WS-TEST-NOT-FOUND TO TRUE.                                        
003380    PERFORM 2521-CHECK-TEST-SUBSTR THRU 2521-EXIT                         
003390        VARYING WS-SUB1 FROM 1 BY 1                                       
003400        UNTIL WS-SUB1 > 27 OR WS-TEST-FOUND.                              
003410*                                                                         
003420 2521-CHECK-TEST-SUBSTR.                                                  
003430    IF WS-NAME-UPPER(WS-SUB1:4) = "TEST"                                  
003440        SET WS-TEST-FOUND TO TRUE.                                        
003450 2521-EXIT.                                                               
003460    EXIT.                                                                 
003470*                                                                         
003480 2530-SCAN-FOR-FAKE.                                                      
003490    SET WS-FAKE-NOT-FOUND TO TRUE.                                        
003500    PERFORM 2531-CHECK-FAKE-SUBSTR THRU 2531-EXIT                         
003510        VARYING WS-SUB1 FROM 1 BY 1                                       
003520        UNTIL WS-SUB1 > 27 OR WS-FAKE-FOUND.                              
003530*                                                                         
003540 2531-CHECK-FAKE-SUBSTR.                                                  
003550    IF WS-NAME-UPPER(WS-SUB1:4) = "FAKE"                                  
003560        SET WS-FAKE-FOUND TO TRUE.                                        
003570 2531-EXIT.                                                               
003580    EXIT.                                                                 
003590*                                                                         
003600*   RULE 7 -- YOUNG ADULTS, AGE 18 THROUGH 25 INCLUSIVE, ALSO             
003610*   GO TO MANUAL REVIEW.                                                  
003620*                                                                         
003630 2600-EVAL-YOUNG-ADULT.                                                   
003640    IF RUL-REQ-AGE >= 18 AND RUL-REQ-AGE <= 25                            
003650        SET RUL-MANUAL-REVIEW TO TRUE                                     
003660        MOVE "Young adult application requires manual review"             
003670          TO RUL-RES-REASON                                               
003680        SET WS-RULE-MATCHED TO TRUE                                       
003690    END-IF.                                                               
003700*                                                                         
003710*   RULE 8 -- EVERYTHING ELSE IN THE STANDARD WORKING-AGE                 
003720*   BAND (OVER 25, UNDER 65) IS AUTO-APPROVED.                            
003730*                                                                         
003740 2700-EVAL-STANDARD-APPROVE.                                              
003750    IF RUL-REQ-AGE > 25 AND RUL-REQ-AGE < 65                              
003760        SET RUL-AUTO-APPROVE TO TRUE                                      
003770        MOVE "Standard approval criteria met" TO RUL-RES-REASON           
003780        SET WS-RULE-MATCHED TO TRUE                                       
003790    END-IF.                                                               
003800*                                                                         
003810*   RULE 9 -- DEFAULT CATCH-ALL.  RULES 1, 2, 6, 7 AND 8                  
003820*   TOGETHER COVER EVERY POSSIBLE AGE, SO THIS PATH IS                    
003830*   UNREACHABLE IN PRACTICE -- IT IS KEPT SO A FUTURE CHANGE              
003840*   TO ONE OF THE AGE BANDS CANNOT FALL AN APPLICATION THROUGH            
003850*   TO NO DECISION AT ALL.                                                
003860*                                                                         
003870 2900-EVAL-DEFAULT.                                                       
003880    SET RUL-MANUAL-REVIEW TO TRUE.                                        
003890    MOVE "Default manual review" TO RUL-RES-REASON.                       
003900    SET WS-RULE-MATCHED TO TRUE.                                          
003910/                                                                         
003920 9900-EXIT.                                                               
003930    EXIT PROGRAM.                                                         
003940*                                                                         
003950* *************** END OF SOURCE EZIOPEN002 ****************               
