000100*****************************************************************         
000110*                                                               *         
000120*   MEMBER NAME  : EZIOPEN_CDD.RULES_LINKAGE_REC               *          
000130*   DESCRIPTION  : LINKAGE AREA PASSED ON THE CALL FROM THE    *          
000140*                  EZIOPEN001 BATCH DRIVER TO THE EZIOPEN002   *          
000150*                  RULES ENGINE.  THE DRIVER LOADS THE RUL-REQ *          
000160*                  GROUP FROM THE VALIDATED APPLICATION AND    *          
000170*                  CALLS EZIOPEN002; EZIOPEN002 LOADS THE      *          
000180*                  RUL-RESULT GROUP WITH THE DECISION CODE AND *          
000190*                  REASON TEXT AND RETURNS.                    *          
000200*                                                               *         
000210*   CHANGE LOG                                                 *          
000220*   ---------- -------- ---------------------------------------*          
000230*   08-04-94   JRB      ORIGINAL LAYOUT FOR EZIOPEN PROJECT.   *  RQ4481  
000240*   08-09-98   JRB      SPLIT OUT OF EZIOPEN-DECREC SO THE     *  RQ4936  
000250*                       RULES ENGINE DOES NOT NEED THE OUTPUT  *  RQ4936  
000260*                       RECORD LAYOUT ON ITS LINKAGE SECTION.  *  RQ4936  
000270*****************************************************************         
000280 01  RULES-LINKAGE-REC.                                                   
000290     05  RUL-REQUEST.                                                     
000300         10  RUL-REQ-NAME                PIC X(30).                       
000310         10  RUL-REQ-ZIP-CODE            PIC X(10).                       
000320             15  RUL-REQ-ZIP-VIEW REDEFINES RUL-REQ-ZIP-CODE.             
000330                 20  RUL-REQ-ZIP-BASE-5  PIC X(05).                       
000340                 20  RUL-REQ-ZIP-REST    PIC X(05).                       
000350         10  RUL-REQ-AGE                 PIC 9(03).                       
000360         10  RUL-REQ-PHONE               PIC X(10).                       
000370             15  RUL-REQ-PHONE-VIEW REDEFINES RUL-REQ-PHONE.              
000380                 20  RUL-REQ-PHONE-FIRST PIC X(01).                       
000390                 20  RUL-REQ-PHONE-REST  PIC X(09).                       
000400     05  RUL-RESULT.                                                      
000410         10  RUL-RES-DECISION            PIC X(01).                       
000420             88  RUL-AUTO-APPROVE        VALUE "A".                       
000430             88  RUL-AUTO-REJECT         VALUE "R".                       
000440             88  RUL-MANUAL-REVIEW       VALUE "M".                       
000450         10  RUL-RES-REASON              PIC X(50).                       
000460     05  FILLER                          PIC X(09).                       
000470*****************************************************************         
