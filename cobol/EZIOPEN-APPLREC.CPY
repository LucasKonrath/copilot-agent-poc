000100*****************************************************************         
000110*                                                               *         
000120*   MEMBER NAME  : EZIOPEN_CDD.APPLICATION_REC                 *          
000130*   DESCRIPTION  : ACCOUNT-OPENING APPLICATION INPUT RECORD.   *          
000140*                  ONE RECORD PER APPLICANT, READ FROM THE     *          
000150*                  APPLICATIONS FILE IN FILE ORDER -- THE FILE *          
000160*                  IS NOT SORTED AND CARRIES NO CONTROL BREAKS.*          
000170*                                                               *         
000180*   NOTE         : THIS SHOP USED TO PULL LAYOUTS STRAIGHT OUT *          
000190*                  OF THE VAX CDD FOR ITS RDB-BASED SYSTEMS.   *          
000200*                  EZIOPEN HAS NO RDB BEHIND IT -- IT IS A     *          
000210*                  FLAT-FILE BATCH -- SO THIS LAYOUT LIVES AS  *          
000220*                  A PLAIN COPY MEMBER INSTEAD OF A DICTIONARY *          
000230*                  EXTRACT. THE MEMBER NAME AND FIELD NAMES    *          
000240*                  KEEP THE SHOP'S USUAL CDD UNDERSCORE/DOT    *          
000250*                  STYLE SO THE LAYOUTS STILL READ ALIKE.      *          
000260*                                                               *         
000270*   CHANGE LOG                                                 *          
000280*   ---------- -------- ---------------------------------------*          
000290*   08-04-94   JRB      ORIGINAL LAYOUT FOR EZIOPEN PROJECT.   *  RQ4481  
000300*   19-06-99   JRB      WIDENED APP_ZIP_CODE TO X(10) TO HOLD  *  RQ4481  
000310*                       THE ZIP+4 FORMAT -- PER BANK OPS MEMO. *  RQ4481  
000320*   14-02-01   MLK      RQ#4481 - NO LOGIC CHANGE, RECOMMENTED *  Y2K4481 
000330*                       FOR THE Y2K REVIEW SIGN-OFF.           *  Y2K4481 
000340*****************************************************************         
000350 01  APPLICATION-REC.                                                     
000360     05  APP-ID                          PIC 9(08).                       
000370     05  APP-NAME                        PIC X(30).                       
000380     05  APP-ZIP-CODE                    PIC X(10).                       
000390         07  APP-ZIP-VIEW REDEFINES APP-ZIP-CODE.                         
000400             10  APP-ZIP-BASE-5          PIC X(05).                       
000410             10  APP-ZIP-DASH            PIC X(01).                       
000420             10  APP-ZIP-PLUS-4          PIC X(04).                       
000430     05  APP-AGE                         PIC 9(03).                       
000440         07  APP-AGE-EDIT REDEFINES APP-AGE.                              
000450             10  APP-AGE-HUNDREDS        PIC 9(01).                       
000460             10  APP-AGE-TENS-UNITS      PIC 9(02).                       
000470     05  APP-PHONE                       PIC X(10).                       
000480         07  APP-PHONE-VIEW REDEFINES APP-PHONE.                          
000490             10  APP-PHONE-AREA          PIC X(03).                       
000500             10  APP-PHONE-EXCHANGE      PIC X(03).                       
000510             10  APP-PHONE-LINE          PIC X(04).                       
000520*                                                               *         
000530*   APPLICATION-REC IS A FIXED 61-BYTE INTERCHANGE RECORD --   *          
000540*   ITS FIVE FIELDS ABOVE ADD UP TO EXACTLY 61 BYTES, SO THERE *          
000550*   IS NO ROOM LEFT FOR A TRAILING FILLER PAD ON THIS LAYOUT.  *          
000560*   SEE EZIOPEN-DECREC AND EZIOPEN-RPTWS FOR THE SHOP'S USUAL  *          
000570*   FILLER-TO-WIDTH HABIT.                                     *          
000580*****************************************************************         
