000100*****************************************************************         
000110*                                                               *         
000120*   MEMBER NAME  : EZIOPEN_CDD.NOTIFY_REPORT_REC                *         
000130*   DESCRIPTION  : 132-COLUMN PRINT LINES FOR THE NOTIFY-REPORT*          
000140*                  FILE -- RUN HEADING, ONE DETAIL LINE PER    *          
000150*                  APPLICATION PROCESSED, THE MANUAL-REVIEW    *          
000160*                  PENDING SECTION, AND THE FINAL TOTALS BLOCK.*          
000170*                                                               *         
000180*   CHANGE LOG                                                 *          
000190*   ---------- -------- ---------------------------------------*          
000200*   08-04-94   JRB      ORIGINAL LAYOUT FOR EZIOPEN PROJECT.   *  RQ4481  
000210*   11-12-99   MLK      ADDED RPT-PENDING-HEADING-LINE FOR THE *  RQ5560  
000220*                       MANUAL-REVIEW LISTING REQUESTED BY OPS.*  RQ5560  
000230*****************************************************************         
000240 01  RPT-HEADING-LINE-1.                                                  
000250     05  FILLER                          PIC X(01) VALUE SPACE.           
000260     05  RPT-HDG-TITLE                   PIC X(40) VALUE                  
000270         "EZIOPEN ACCOUNT-OPENING ADJUDICATION RUN".                      
000280     05  FILLER                          PIC X(10) VALUE SPACES.          
000290     05  RPT-HDG-DATE-LIT                PIC X(10) VALUE                  
000300         "RUN DATE: ".                                                    
000310     05  RPT-HDG-DATE                    PIC X(08).                       
000320     05  FILLER                          PIC X(63) VALUE SPACES.          
000330*                                                                         
000340 01  RPT-DETAIL-LINE.                                                     
000350     05  FILLER                          PIC X(01) VALUE SPACE.           
000360     05  RPT-DET-ID                      PIC Z(07)9.                      
000370     05  FILLER                          PIC X(02) VALUE SPACES.          
000380     05  RPT-DET-NAME                    PIC X(30).                       
000390     05  FILLER                          PIC X(02) VALUE SPACES.          
000400     05  RPT-DET-PHONE                   PIC X(10).                       
000410     05  FILLER                          PIC X(02) VALUE SPACES.          
000420     05  RPT-DET-STATUS                  PIC X(15).                       
000430     05  FILLER                          PIC X(02) VALUE SPACES.          
000440     05  RPT-DET-MESSAGE                 PIC X(55).                       
000450     05  FILLER                          PIC X(05) VALUE SPACES.          
000460*                                                                         
000470 01  RPT-PENDING-HEADING-LINE.                                            
000480     05  FILLER                          PIC X(01) VALUE SPACE.           
000490     05  RPT-PHDG-TITLE                  PIC X(48) VALUE                  
000500         "APPLICATIONS REMAINING IN MANUAL-REVIEW STATUS".                
000510     05  FILLER                          PIC X(83) VALUE SPACES.          
000520*                                                                         
000530 01  RPT-TOTALS-LINE.                                                     
000540     05  FILLER                          PIC X(01) VALUE SPACE.           
000550     05  RPT-TOT-LABEL                   PIC X(24).                       
000560     05  FILLER                          PIC X(02) VALUE SPACES.          
000570     05  RPT-TOT-VALUE                   PIC ZZZ,ZZ9.                     
000580     05  FILLER                          PIC X(98) VALUE SPACES.          
000590*****************************************************************         
